000010*================================================================*
000020*        GOA DMF ASSESSMENT BATCH                                 *
000030*================================================================*
000040 IDENTIFICATION DIVISION.
000050 PROGRAM-ID.  DMFASSESS.
000060 AUTHOR.  R CHIRINOS.
000070 INSTALLATION.  DIRECTORATE OF MINES AND GEOLOGY - GOA.
000080 DATE-WRITTEN.  14/03/87.
000090 DATE-COMPILED.  14/03/87.
000100 SECURITY.  NON-CONFIDENTIAL.
000110*================================================================*
000120*  CHANGE LOG                                                     *
000130*  14/03/87  RCH  INITIAL ASSESSMENT RUN - LUMP/FINE/CONC ONLY    *
000140*  09/11/87  RCH  ADDED CONCENTRATES TO GRADE TABLE               *
000150*  22/06/91  PJ   ADDED BAUXITE/MANGANESE INVALID-ORE HANDLING    *
000160*  30/01/94  PJ   GAZETTE RATE TABLE NOW READ FROM PRICE FILE,    *
000170*                 WAS HARD-CODED IN WORKING-STORAGE BEFORE THIS   *
000180*  17/08/95  SK   ADDED DMF (DISTRICT MINERAL FOUNDATION) CALC    *
000190*                 PER NEW MINES AND MINERALS RULES                *
000200*  02/11/98  SK   Y2K - REVIEWED ALL DATE FIELDS, NONE STORED     *
000210*                 2-DIGIT CENTURY IN THIS PROGRAM, NO CHANGE      *
000220*  14/03/2001  KP  TRAILER NOW SHOWS GRAND TOTALS, NOT JUST       *
000230*                 RECORD COUNTS - AUDIT ASKED FOR CONTROL FIGURES *
000240*  19/07/2006  KP  REWROTE GRADE-CODE SCAN TO HANDLE FREE TEXT    *
000250*                 LIKE 'BELOW 55%' AND '65 AND ABOVE'             *
000260*  11/02/2012  SK  REVIEWED QUANTITY EDITS PER FIELD OFFICE QUERY *
000270*                 ON BAD TRANSIT PASS FIGURES, NO CHANGE NEEDED   *
000280*  05/09/2018  RCH ADDED DISPATCH-ID PREFIX/SERIAL BREAKDOWN      *
000290*                 TO MATCH COPYBOOK DMFREC CHANGE                 *
000300*  17/06/2026  RCH REQ#DMF-118 - SW-END-FILE/WS-ORE-IDX/WS-GRADE- *
000310*                 IDX/WS-PAGE-NO TO 77-LEVELS, COMP-3 ON THE      *
000320*                 COMPUTED AMOUNT FIELDS, DROPPED DEAD COUNTER    *
000330*  09/08/2026  RCH REQ#DMF-124 - ASSESSMENT/REPORT WRITE          *
000340*                 STATEMENTS NAMED THE FD FILE-NAME INSTEAD OF    *
000350*                 THE RECORD-NAME, REJECTED BY THE COMPILER -     *
000360*                 CORRECTED. ALSO REWROTE 220-TRY-DECIMAL-        *
000370*                 QUANTITY, WHICH WAS ZEROING OUT VIRTUALLY       *
000380*                 EVERY QUANTITY - SEE 200/220/225 BELOW          *
000390*  10/08/2026  RCH REQ#DMF-126 - DROPPED THE UPSI-0 TRACE SWITCH   *
000400*                 AND SPECIAL-NAMES, NEVER USED BY THIS SHOP, AND  *
000410*                 SWAPPED THE CUSTOM DIGIT CLASS TEST FOR PLAIN    *
000420*                 IS NUMERIC                                      *
000430*================================================================*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-390.
000470 OBJECT-COMPUTER.  IBM-390.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT DISPATCH-FILE  ASSIGN TO DISPATCH
000510        FILE STATUS IS DI-STATUS.
000520* *
000530     SELECT PRICE-FILE     ASSIGN TO GAZPRICE
000540        FILE STATUS IS PR-STATUS.
000550* *
000560     SELECT ASSESSMENT-FILE ASSIGN TO ASSESSOT
000570        FILE STATUS IS AS-STATUS.
000580* *
000590     SELECT REPORT-FILE    ASSIGN TO ROYALRPT
000600        FILE STATUS IS RP-STATUS.
000610*
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  DISPATCH-FILE
000650     RECORDING MODE IS F
000660     BLOCK CONTAINS 0 RECORDS
000670     RECORD CONTAINS 89 CHARACTERS
000680     DATA RECORD IS DISPATCH-RECORD.
000690 01  DISPATCH-RECORD                   PIC X(89).
000700*
000710*  GAZETTE RATE TABLE, ONE CARD PER ORE/GRADE PAIR - SEE
000720*  010-LOAD-PRICE-TABLE BELOW. 'NA' ENTRIES HAVE PRICE-NA = 'Y'
000730*  AND CARRY A ZERO RATE.
000740 FD  PRICE-FILE
000750     RECORDING MODE IS F
000760     BLOCK CONTAINS 0 RECORDS
000770     RECORD CONTAINS 10 CHARACTERS
000780     DATA RECORD IS PRICE-RECORD-WS.
000790 01  PRICE-RECORD-WS.
000800     05  PRICE-ORE                     PIC X(01).
000810     05  PRICE-GRADE                   PIC X(01).
000820     05  PRICE-RATE                    PIC 9(05)V99.
000830     05  PRICE-RATE-X REDEFINES
000840         PRICE-RATE                    PIC X(07).
000850     05  PRICE-NA                      PIC X(01).
000860         88  GAZETTE-NA                VALUE 'Y'.
000870         88  GAZETTE-PUBLISHED          VALUE 'N'.
000880*
000890*  ONE ASSESSMENT RECORD FOR EVERY DISPATCH RECORD READ, WHETHER
000900*  OR NOT A RATE WAS FOUND FOR IT - SEE 700-WRITE-ASSESSMENT.
000910 FD  ASSESSMENT-FILE
000920     RECORDING MODE IS F
000930     BLOCK CONTAINS 0 RECORDS
000940     RECORD CONTAINS 170 CHARACTERS
000950     DATA RECORD IS ASSESSMENT-RECORD-WS.
000960 01  ASSESSMENT-RECORD-WS.
000970     05  AO-DISPATCH-ID                PIC X(10).
000980     05  AO-PARTY-NAME                 PIC X(30).
000990     05  AO-ORE-DESC                   PIC X(20).
001000     05  AO-GRADE-DESC                 PIC X(22).
001010     05  AO-QUANTITY                   PIC 9(07)V99.
001020     05  AO-QUANTITY-X REDEFINES
001030         AO-QUANTITY                   PIC X(09).
001040     05  AO-IBM-RATE                   PIC 9(05)V99.
001050     05  AO-BASE-VALUE                 PIC 9(11)V99.
001060     05  AO-ROYALTY                    PIC 9(10)V99.
001070     05  AO-DMF                        PIC 9(09)V99.
001080     05  AO-CALC-STATUS                PIC X(30).
001090     05  FILLER                        PIC X(06).
001100*
001110 FD  REPORT-FILE
001120     RECORDING MODE IS F
001130     BLOCK CONTAINS 0 RECORDS
001140     RECORD CONTAINS 132 CHARACTERS
001150     DATA RECORD IS RPT-REC.
001160 01  RPT-REC                           PIC X(132).
001170*
001180 WORKING-STORAGE SECTION.
001190*Working Variables
001200*  STANDALONE COUNTERS/SWITCHES - 17/06/2026 RCH REQ#DMF-118,
001210*  PULLED OUT OF THE GROUPS BELOW TO 77-LEVELS PER SHOP STANDARD.
001220 77  SW-END-FILE                       PIC X VALUE 'N'.
001230     88  END-FILE                          VALUE 'Y'.
001240     88  NOT-END                           VALUE 'N'.
001250 77  WS-ORE-IDX                        PIC S9(2) COMP VALUE 0.
001260 77  WS-GRADE-IDX                      PIC S9(2) COMP VALUE 0.
001270 77  WS-PAGE-NO                        PIC S9(4) COMP VALUE 0.
001280 01  WS-CONTADORES.
001290     05  WS-RECS-READ                  PIC S9(7) COMP VALUE 0.
001300     05  WS-RECS-SUCCESS               PIC S9(7) COMP VALUE 0.
001310     05  WS-RECS-ERROR                 PIC S9(7) COMP VALUE 0.
001320     05  WS-NUM-LINES                  PIC S9(4) COMP VALUE 99.
001330     05  FILLER                        PIC X(08).
001340 01  WS-CALC-VARS.
001350     05  WS-QUANTITY-CLEAN             PIC 9(07)V99 VALUE ZERO.
001360     05  WS-IBM-RATE                   PIC 9(05)V99 VALUE ZERO.
001370     05  WS-BASE-VALUE                 PIC 9(11)V99 COMP-3 VALUE ZERO.
001380     05  WS-ROYALTY                    PIC 9(10)V99 COMP-3 VALUE ZERO.
001390     05  WS-DMF                        PIC 9(09)V99 COMP-3 VALUE ZERO.
001400     05  FILLER                        PIC X(08).
001410*Switches Variables & File Status
001420 01  SW-SWITCHE-VARS.
001430     05  DI-STATUS                     PIC X(02).
001440         88  DI-OK                         VALUE '00'.
001450     05  PR-STATUS                     PIC X(02).
001460         88  PR-OK                         VALUE '00'.
001470     05  AS-STATUS                     PIC X(02).
001480         88  AS-OK                         VALUE '00'.
001490     05  RP-STATUS                     PIC X(02).
001500         88  RP-OK                         VALUE '00'.
001510     05  FILLER                        PIC X(06).
001520*
001530*  GAZETTE PRICE TABLE - 3 ORE CODES (L,F,C) BY 6 GRADE CODES
001540*  (A-F). LOADED ONCE AT HOUSEKEEPING TIME FROM PRICE-FILE.
001550 01  WS-PRICE-TABLE.
001560     05  WS-ORE-SLOT OCCURS 3 TIMES.
001570         10  WS-GRADE-SLOT OCCURS 6 TIMES.
001580             15  WS-SLOT-RATE           PIC 9(05)V99 VALUE ZERO.
001590             15  WS-SLOT-PRESENT         PIC X VALUE 'N'.
001600                 88  SLOT-PRESENT            VALUE 'Y'.
001610                 88  SLOT-ABSENT             VALUE 'N'.
001620 01  WS-PRICE-TABLE-FLAT REDEFINES
001630     WS-PRICE-TABLE                    PIC X(144).
001640*
001650*  WORK AREAS FOR STANDARDISING THE RAW ORE-TYPE TEXT
001660 01  WS-ORE-WORK.
001670     05  WS-ORE-RAW-UC                 PIC X(20).
001680     05  WS-ORE-CODE                   PIC X VALUE SPACE.
001690         88  ORE-CODE-VALID            VALUES 'B' 'M' 'L' 'F' 'C'.
001700     05  FILLER                        PIC X(05).
001710*
001720*  WORK AREAS FOR STANDARDISING THE RAW Fe-GRADE TEXT
001730 01  WS-GRADE-WORK.
001740     05  WS-GRADE-RAW-UC               PIC X(20).
001750     05  WS-GRADE-CODE                 PIC X VALUE SPACE.
001760     05  WS-GRADE-VALUE                PIC S9(3) COMP VALUE 0.
001770     05  WS-GRADE-DIGIT                PIC 9 VALUE 0.
001780     05  WS-DIGIT-SW                   PIC X VALUE 'N'.
001790         88  DIGIT-FOUND                   VALUE 'Y'.
001800     05  FILLER                        PIC X(05).
001810*
001820*  GENERIC 'CONTAINS' SUBROUTINE PARAMETERS - SEE 330-SEARCH-
001830*  CONTAINS. CALLING PARAGRAPHS LOAD WS-SRCH-TARGET/PATTERN AND
001840*  PERFORM 330 THRU 330-EXIT, THEN TEST SRCH-FOUND.
001850 01  WS-SEARCH-WORK.
001860     05  WS-SRCH-TARGET                PIC X(30).
001870     05  WS-SRCH-PATTERN                PIC X(15).
001880     05  WS-SRCH-RESULT                PIC X VALUE 'N'.
001890         88  SRCH-FOUND                     VALUE 'Y'.
001900     05  WS-SRCH-POS                   PIC S9(3) COMP VALUE 0.
001910     05  WS-SRCH-TLEN                  PIC S9(3) COMP VALUE 0.
001920     05  WS-SRCH-PLEN                  PIC S9(3) COMP VALUE 0.
001930     05  FILLER                        PIC X(05).
001940*
001950*  GENERIC LEFT-TRIM SUBROUTINE PARAMETERS - SEE 350-LEFT-TRIM.
001960 01  WS-TRIM-WORK.
001970     05  WS-TRIM-FIELD                 PIC X(30).
001980     05  WS-TRIM-POS                   PIC S9(3) COMP VALUE 0.
001990     05  FILLER                        PIC X(05).
002000*
002010*  UPPER/LOWER CASE TABLES USED WITH INSPECT ... CONVERTING
002020*  TO FOLD FREE-TEXT FIELDS TO UPPER CASE BEFORE TESTING THEM.
002030 01  WS-CASE-TABLES.
002040     05  WS-LOWER-ALPHA PIC X(26) VALUE
002050         'abcdefghijklmnopqrstuvwxyz'.
002060     05  WS-UPPER-ALPHA PIC X(26) VALUE
002070         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002080     05  FILLER                        PIC X(05).
002090*
002100*  WORK AREA FOR CLEANING THE RAW QUANTITY FIELD - STRIPS
002110*  COMMAS/SPACES AND TRAPS BLANK/NA/NIL/NAN BEFORE THE FIELD
002120*  IS SCANNED DIGIT BY DIGIT INTO WS-QUANTITY-CLEAN - 09/08/2026
002130*  RCH REQ#DMF-124, SEE 220-TRY-DECIMAL-QUANTITY BELOW.
002140 01  WS-QTY-WORK.
002150     05  WS-QTY-RAW-UC                 PIC X(09).
002160     05  WS-QTY-CLEANED-X              PIC X(09).
002170     05  WS-QTY-SCAN-POS               PIC S9(2) COMP VALUE 0.
002180     05  WS-QTY-OUT-POS                PIC S9(2) COMP VALUE 0.
002190     05  WS-QTY-INT-PART               PIC S9(7) COMP VALUE 0.
002200     05  WS-QTY-FRAC-PART              PIC S9(2) COMP VALUE 0.
002210     05  WS-QTY-FRAC-CT                PIC S9(1) COMP VALUE 0.
002220     05  WS-QTY-DIGIT                  PIC 9 VALUE 0.
002230     05  WS-QTY-CHAR                   PIC X VALUE SPACE.
002240     05  WS-QTY-DECIMAL-SW             PIC X VALUE 'N'.
002250         88  SEEN-DECIMAL-POINT            VALUE 'Y'.
002260     05  FILLER                        PIC X(05).
002270*
002280*  CONTROL-DOCUMENT GRAND TOTALS - ADDED 14/03/2001, SEE CHANGE
002290*  LOG. NOT ON THE OLD CONTROL SHEET, AUDIT WANTED FIGURES.
002300 01  WS-GRAND-TOTALS.
002310     05  WS-TOT-QUANTITY               PIC 9(09)V99 COMP-3 VALUE ZERO.
002320     05  WS-TOT-BASE-VALUE             PIC 9(12)V99 COMP-3 VALUE ZERO.
002330     05  WS-TOT-ROYALTY                PIC 9(11)V99 COMP-3 VALUE ZERO.
002340     05  WS-TOT-DMF                    PIC 9(10)V99 COMP-3 VALUE ZERO.
002350     05  FILLER                        PIC X(08).
002360*
002370 01  WS-EDIT-VARS.
002380     05  DATE-VARS                     PIC 9(06).
002390     05  REC-KTR-OUT                   PIC Z(6)9.
002400     05  FILLER                        PIC X(04).
002410*
002420*  LINES FOR THE ROYALTY ASSESSMENT REPORT.
002430 01  WS-REPORT-LINES.
002440     02  HEADER-01.
002450         05  FILLER                PIC X VALUE SPACE.
002460         05  FILLER                PIC X(40)
002470             VALUE 'GOA DMF ASSESSMENT REPORT'.
002480         05  FILLER                PIC X(20) VALUE SPACES.
002490         05  FILLER                PIC X(08) VALUE 'PAGE NO.'.
002500         05  PAGE-NO-OUT           PIC ZZZ9.
002510         05  FILLER                PIC X(60) VALUE SPACES.
002520     02  HEADER-02.
002530         05  FILLER                PIC X VALUE SPACE.
002540         05  FILLER                PIC X(131) VALUE SPACES.
002550     02  HEADER-03.
002560         05  FILLER                PIC X VALUE SPACE.
002570         05  FILLER                PIC X(10) VALUE 'DISPATCH'.
002580         05  FILLER                PIC X(11) VALUE 'PARTY'.
002590         05  FILLER                PIC X(11) VALUE 'ORE'.
002600         05  FILLER                PIC X(13) VALUE 'GRADE'.
002610         05  FILLER                PIC X(13) VALUE 'QUANTITY'.
002620         05  FILLER                PIC X(10) VALUE 'RATE'.
002630         05  FILLER                PIC X(15) VALUE 'BASE VALUE'.
002640         05  FILLER                PIC X(14) VALUE 'ROYALTY'.
002650         05  FILLER                PIC X(13) VALUE 'DMF'.
002660         05  FILLER                PIC X(20) VALUE 'STATUS'.
002670     02  HEADER-04.
002680         05  FILLER                PIC X VALUE SPACE.
002690         05  FILLER                PIC X(10) VALUE 'ID'.
002700         05  FILLER                PIC X(131) VALUE SPACES.
002710     02  DETAIL-RECORD.
002720         05  FILLER                PIC X VALUE SPACE.
002730         05  DISPATCH-ID-O         PIC X(10).
002740         05  FILLER                PIC X VALUE SPACE.
002750         05  PARTY-O               PIC X(10).
002760         05  FILLER                PIC X VALUE SPACE.
002770         05  ORE-O                 PIC X(10).
002780         05  FILLER                PIC X VALUE SPACE.
002790         05  GRADE-O               PIC X(12).
002800         05  FILLER                PIC X VALUE SPACE.
002810         05  QUANTITY-O            PIC Z,ZZZ,ZZ9.99.
002820         05  FILLER                PIC X VALUE SPACE.
002830         05  RATE-O                PIC ZZ,ZZ9.99.
002840         05  FILLER                PIC X VALUE SPACE.
002850         05  BASE-O                PIC ZZZ,ZZZ,ZZ9.99.
002860         05  FILLER                PIC X VALUE SPACE.
002870         05  ROYALTY-O             PIC ZZ,ZZZ,ZZ9.99.
002880         05  FILLER                PIC X VALUE SPACE.
002890         05  DMF-O                 PIC Z,ZZZ,ZZ9.99.
002900         05  FILLER                PIC X VALUE SPACE.
002910         05  STATUS-O              PIC X(20).
002920     02  TRAILER-RECORD.
002930         05  FILLER                PIC X VALUE SPACE.
002940         05  FILLER                PIC X(10) VALUE 'RECS READ'.
002950         05  READ-OUT              PIC Z(6)9.
002960         05  FILLER                PIC X(3) VALUE SPACES.
002970         05  FILLER                PIC X(10) VALUE 'SUCCESS'.
002980         05  SUCCESS-OUT           PIC Z(6)9.
002990         05  FILLER                PIC X(3) VALUE SPACES.
003000         05  FILLER                PIC X(09) VALUE 'ERRORED'.
003010         05  ERROR-OUT             PIC Z(6)9.
003020         05  FILLER                PIC X(36) VALUE SPACES.
003030     02  TRAILER-02.
003040         05  FILLER                PIC X VALUE SPACE.
003050         05  FILLER                PIC X(12) VALUE 'TOT QUANTITY'.
003060         05  TOT-QUANTITY-OUT      PIC ZZ,ZZZ,ZZ9.99.
003070         05  FILLER                PIC X(3) VALUE SPACES.
003080         05  FILLER                PIC X(09) VALUE 'TOT BASE'.
003090         05  TOT-BASE-OUT          PIC ZZ,ZZZ,ZZZ,ZZ9.99.
003100         05  FILLER                PIC X(3) VALUE SPACES.
003110         05  FILLER                PIC X(12) VALUE 'TOT ROYALTY'.
003120         05  TOT-ROYALTY-OUT       PIC Z,ZZZ,ZZZ,ZZ9.99.
003130         05  FILLER                PIC X(3) VALUE SPACES.
003140         05  FILLER                PIC X(08) VALUE 'TOT DMF'.
003150         05  TOT-DMF-OUT           PIC ZZZ,ZZZ,ZZ9.99.
003160         05  FILLER                PIC X(11) VALUE SPACES.
003170*
003180*  DISPATCH RECORD LAYOUT - SHARED COPYBOOK, SEE DMFREC.
003190 COPY DMFREC.
003200*
003210 PROCEDURE DIVISION.
003220     DISPLAY 'INIT PROGR: DMFASSESS'.
003230     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003240     PERFORM 100-MAINLINE THRU 100-EXIT
003250             UNTIL END-FILE.
003260     PERFORM 900-CLEANUP THRU 900-EXIT.
003270     GOBACK.
003280*
003290*================================================================
003300*  000-HOUSEKEEPING - OPENS THE FOUR FILES, LOADS THE GAZETTE
003310*  RATE TABLE AND READS THE FIRST DISPATCH RECORD.
003320*================================================================
003330 000-HOUSEKEEPING.
003340     ACCEPT DATE-VARS FROM DATE.
003350     OPEN INPUT  DISPATCH-FILE.
003360     IF NOT DI-OK
003370         DISPLAY 'ERROR OPENING DISPATCH FILE'
003380         DISPLAY 'FILE STATUS = ' DI-STATUS
003390         GO TO 950-FATAL-ERROR
003400     END-IF.
003410     OPEN INPUT  PRICE-FILE.
003420     IF NOT PR-OK
003430         DISPLAY 'ERROR OPENING GAZETTE PRICE FILE'
003440         DISPLAY 'FILE STATUS = ' PR-STATUS
003450         GO TO 950-FATAL-ERROR
003460     END-IF.
003470     OPEN OUTPUT ASSESSMENT-FILE.
003480     IF NOT AS-OK
003490         DISPLAY 'ERROR OPENING ASSESSMENT FILE'
003500         DISPLAY 'FILE STATUS = ' AS-STATUS
003510         GO TO 950-FATAL-ERROR
003520     END-IF.
003530     OPEN OUTPUT REPORT-FILE.
003540     IF NOT RP-OK
003550         DISPLAY 'ERROR OPENING REPORT FILE'
003560         DISPLAY 'FILE STATUS = ' RP-STATUS
003570         GO TO 950-FATAL-ERROR
003580     END-IF.
003590*    MARK ALL 18 GAZETTE SLOTS ABSENT BEFORE LOADING - THE
003600*    VALUE CLAUSES ON WS-SLOT-RATE/WS-SLOT-PRESENT DO THE WORK.
003610     INITIALIZE WS-PRICE-TABLE.
003620     PERFORM 010-LOAD-PRICE-TABLE THRU 010-EXIT.
003630     PERFORM 200-READ-DISPATCH THRU 200-EXIT.
003640 000-EXIT.
003650     EXIT.
003660*================================================================
003670*  010-LOAD-PRICE-TABLE - READS EVERY CARD IN THE GAZETTE PRICE
003680*  FILE (AT MOST 18) AND FILES ITS RATE INTO THE IN-MEMORY TABLE.
003690*================================================================
003700 010-LOAD-PRICE-TABLE.
003710     READ PRICE-FILE
003720         AT END
003730             GO TO 010-EXIT
003740     END-READ.
003750 010-READ-LOOP.
003760     MOVE PRICE-ORE          TO WS-ORE-CODE.
003770     MOVE PRICE-GRADE        TO WS-GRADE-CODE.
003780     PERFORM 030-ORE-CODE-TO-INDEX THRU 030-EXIT.
003790     PERFORM 040-GRADE-CODE-TO-INDEX THRU 040-EXIT.
003800     IF WS-ORE-IDX > 0 AND WS-GRADE-IDX > 0
003810         MOVE PRICE-RATE TO WS-SLOT-RATE (WS-ORE-IDX WS-GRADE-IDX)
003820         SET SLOT-PRESENT (WS-ORE-IDX WS-GRADE-IDX) TO TRUE
003830     END-IF.
003840     READ PRICE-FILE
003850         AT END
003860             GO TO 010-EXIT
003870     END-READ.
003880     GO TO 010-READ-LOOP.
003890 010-EXIT.
003900     EXIT.
003910*================================================================
003920*  030-ORE-CODE-TO-INDEX - MAPS ORE CODE L/F/C IN WS-ORE-CODE
003930*  TO A 1-3 TABLE SUBSCRIPT IN WS-ORE-IDX, ZERO IF NOT L/F/C.
003940*  SHARED BY THE TABLE LOADER AND THE RATE LOOKUP (500).
003950*================================================================
003960 030-ORE-CODE-TO-INDEX.
003970     EVALUATE WS-ORE-CODE
003980         WHEN 'L'
003990             MOVE 1 TO WS-ORE-IDX
004000         WHEN 'F'
004010             MOVE 2 TO WS-ORE-IDX
004020         WHEN 'C'
004030             MOVE 3 TO WS-ORE-IDX
004040         WHEN OTHER
004050             MOVE 0 TO WS-ORE-IDX
004060     END-EVALUATE.
004070 030-EXIT.
004080     EXIT.
004090*================================================================
004100*  040-GRADE-CODE-TO-INDEX - MAPS GRADE CODE A-F IN WS-GRADE-
004110*  CODE TO A 1-6 TABLE SUBSCRIPT IN WS-GRADE-IDX, ZERO OTHERWISE.
004120*================================================================
004130 040-GRADE-CODE-TO-INDEX.
004140     EVALUATE WS-GRADE-CODE
004150         WHEN 'A'
004160             MOVE 1 TO WS-GRADE-IDX
004170         WHEN 'B'
004180             MOVE 2 TO WS-GRADE-IDX
004190         WHEN 'C'
004200             MOVE 3 TO WS-GRADE-IDX
004210         WHEN 'D'
004220             MOVE 4 TO WS-GRADE-IDX
004230         WHEN 'E'
004240             MOVE 5 TO WS-GRADE-IDX
004250         WHEN 'F'
004260             MOVE 6 TO WS-GRADE-IDX
004270         WHEN OTHER
004280             MOVE 0 TO WS-GRADE-IDX
004290     END-EVALUATE.
004300 040-EXIT.
004310     EXIT.
004320*================================================================
004330*  100-MAINLINE - ONE PASS PER DISPATCH RECORD: CLEAN, CLASSIFY,
004340*  LOOK UP THE RATE, COMPUTE THE AMOUNTS, WRITE THE OUTPUT.
004350*================================================================
004360 100-MAINLINE.
004370     ADD 1 TO WS-RECS-READ.
004380     PERFORM 200-CLEAN-QUANTITY THRU 200-CLEAN-QUANTITY-EXIT.
004390     PERFORM 300-DERIVE-ORE-CODE THRU 300-EXIT.
004400     PERFORM 400-DERIVE-GRADE-CODE THRU 400-EXIT.
004410     PERFORM 500-LOOKUP-RATE THRU 500-EXIT.
004420     PERFORM 600-COMPUTE-AMOUNTS THRU 600-EXIT.
004430     PERFORM 700-WRITE-ASSESSMENT THRU 700-EXIT.
004440     PERFORM 200-READ-DISPATCH THRU 200-EXIT.
004450 100-EXIT.
004460     EXIT.
004470*================================================================
004480*  200-READ-DISPATCH - READS THE NEXT TRANSIT PASS CARD.
004490*================================================================
004500 200-READ-DISPATCH.
004510     READ DISPATCH-FILE INTO DISPATCH-RECORD-WS
004520         AT END
004530             SET END-FILE TO TRUE
004540     END-READ.
004550 200-EXIT.
004560     EXIT.
004570*================================================================
004580*  200-CLEAN-QUANTITY - STANDARDISES THE RAW QUANTITY TEXT ON
004590*  THE TRANSIT PASS. BLANK, NA, NIL OR NAN (ANY CASE) BECOMES
004600*  ZERO. OTHERWISE STRIP COMMAS AND
004610*  SPACES, THEN HAND THE REMAINING TEXT TO 220-TRY-DECIMAL-
004620*  QUANTITY BELOW, WHICH SCANS IT DIGIT BY DIGIT SO A DECIMAL
004630*  POINT ANYWHERE IN THE TEXT IS HONOURED - 09/08/2026 RCH
004640*  REQ#DMF-124, SEE CHANGE LOG.
004650*================================================================
004660 200-CLEAN-QUANTITY.
004670     MOVE ZERO TO WS-QUANTITY-CLEAN.
004680     MOVE QUANTITY-RAW-X TO WS-QTY-RAW-UC.
004690     INSPECT WS-QTY-RAW-UC CONVERTING WS-LOWER-ALPHA
004700                                    TO WS-UPPER-ALPHA.
004710     MOVE SPACES TO WS-TRIM-FIELD.
004720     MOVE WS-QTY-RAW-UC TO WS-TRIM-FIELD (1:9).
004730     PERFORM 350-LEFT-TRIM THRU 350-EXIT.
004740     MOVE WS-TRIM-FIELD (1:9) TO WS-QTY-RAW-UC.
004750     IF WS-QTY-RAW-UC = SPACES
004760         OR WS-QTY-RAW-UC = 'NA'
004770         OR WS-QTY-RAW-UC = 'NIL'
004780         OR WS-QTY-RAW-UC = 'NAN'
004790         GO TO 200-CLEAN-QUANTITY-EXIT
004800     END-IF.
004810*    STRIP COMMAS AND EMBEDDED SPACES, LEFT-JUSTIFYING WHAT IS
004820*    LEFT, THEN LET THE NUMERIC MOVE DO THE DECIMAL ALIGNMENT.
004830     MOVE SPACES TO WS-QTY-CLEANED-X.
004840     MOVE 0 TO WS-QTY-OUT-POS.
004850     MOVE 1 TO WS-QTY-SCAN-POS.
004860     PERFORM 215-STRIP-QTY-CHAR THRU 215-EXIT
004870             UNTIL WS-QTY-SCAN-POS > 9.
004880     IF WS-QTY-CLEANED-X = SPACES
004890         GO TO 200-CLEAN-QUANTITY-EXIT
004900     END-IF.
004910     PERFORM 220-TRY-DECIMAL-QUANTITY THRU 220-EXIT.
004920 200-CLEAN-QUANTITY-EXIT.
004930     EXIT.
004940*================================================================
004950*  215-STRIP-QTY-CHAR - COPIES ONE CHARACTER OF THE UPPER-CASED
004960*  QUANTITY FIELD ACROSS UNLESS IT IS A COMMA OR A SPACE.
004970*  PERFORMED ONCE PER CHARACTER BY 200-CLEAN-QUANTITY ABOVE.
004980*================================================================
004990 215-STRIP-QTY-CHAR.
005000     MOVE WS-QTY-RAW-UC (WS-QTY-SCAN-POS:1) TO WS-QTY-CHAR.
005010     IF WS-QTY-CHAR NOT = ',' AND WS-QTY-CHAR NOT = SPACE
005020         ADD 1 TO WS-QTY-OUT-POS
005030         MOVE WS-QTY-CHAR TO
005040              WS-QTY-CLEANED-X (WS-QTY-OUT-POS:1)
005050     END-IF.
005060     ADD 1 TO WS-QTY-SCAN-POS.
005070 215-EXIT.
005080     EXIT.
005090*================================================================
005100*  220-TRY-DECIMAL-QUANTITY - WALKS THE STRIPPED TEXT ONE
005110*  CHARACTER AT A TIME, THE SAME IDIOM AS 420-SCAN-FIRST-DIGITS
005120*  BELOW, ACCUMULATING WHOLE-NUMBER DIGITS INTO WS-QTY-INT-PART
005130*  AND (ONCE A DECIMAL POINT IS SEEN) THE NEXT TWO DIGITS INTO
005140*  WS-QTY-FRAC-PART. ANY CHARACTER THAT IS NEITHER A DIGIT NOR
005150*  THE DECIMAL POINT ITSELF IS SIMPLY SKIPPED - 09/08/2026 RCH
005160*  REQ#DMF-124, REPLACES THE OLD WHOLE-FIELD NUMERIC TEST WHICH
005170*  FAILED ON SPACE-PADDED AND DECIMAL QUANTITIES ALIKE.
005180*================================================================
005190 220-TRY-DECIMAL-QUANTITY.
005200     MOVE 0 TO WS-QTY-INT-PART.
005210     MOVE 0 TO WS-QTY-FRAC-PART.
005220     MOVE 0 TO WS-QTY-FRAC-CT.
005230     MOVE 'N' TO WS-QTY-DECIMAL-SW.
005240     MOVE 1 TO WS-QTY-SCAN-POS.
005250     PERFORM 225-ACCUMULATE-QTY-CHAR THRU 225-EXIT
005260             UNTIL WS-QTY-SCAN-POS > 9.
005270     EVALUATE WS-QTY-FRAC-CT
005280         WHEN 1
005290             COMPUTE WS-QTY-FRAC-PART = WS-QTY-FRAC-PART * 10
005300         WHEN OTHER
005310             CONTINUE
005320     END-EVALUATE.
005330     COMPUTE WS-QUANTITY-CLEAN ROUNDED =
005340             WS-QTY-INT-PART + (WS-QTY-FRAC-PART / 100).
005350 220-EXIT.
005360     EXIT.
005370*================================================================
005380*  225-ACCUMULATE-QTY-CHAR - FOLDS ONE MORE CHARACTER OF THE
005390*  STRIPPED TEXT INTO THE RUNNING WHOLE/FRACTION TOTALS.
005400*  WS-QTY-DIGIT IS A PIC 9 VIEW OF THE SINGLE CHARACTER, SAME AS
005410*  424-ACCUMULATE-DIGIT BELOW USES FOR THE GRADE SCAN.
005420*================================================================
005430 225-ACCUMULATE-QTY-CHAR.
005440     MOVE WS-QTY-CLEANED-X (WS-QTY-SCAN-POS:1) TO WS-QTY-CHAR.
005450     IF WS-QTY-CHAR = '.'
005460         MOVE 'Y' TO WS-QTY-DECIMAL-SW
005470     ELSE
005480         IF WS-QTY-CHAR IS NUMERIC
005490             MOVE WS-QTY-CHAR TO WS-QTY-DIGIT
005500             IF SEEN-DECIMAL-POINT
005510                 IF WS-QTY-FRAC-CT < 2
005520                     COMPUTE WS-QTY-FRAC-PART =
005530                             WS-QTY-FRAC-PART * 10 + WS-QTY-DIGIT
005540                     ADD 1 TO WS-QTY-FRAC-CT
005550                 END-IF
005560             ELSE
005570                 COMPUTE WS-QTY-INT-PART =
005580                         WS-QTY-INT-PART * 10 + WS-QTY-DIGIT
005590             END-IF
005600         END-IF
005610     END-IF.
005620     ADD 1 TO WS-QTY-SCAN-POS.
005630 225-EXIT.
005640     EXIT.
005650*================================================================
005660*  300-DERIVE-ORE-CODE - STANDARDISES THE FREE-TEXT ORE
005670*  DESCRIPTION TO A SINGLE ORE CODE, FIRST MATCH WINS.
005680*================================================================
005690 300-DERIVE-ORE-CODE.
005700     MOVE SPACE TO WS-ORE-CODE.
005710     MOVE ORE-TYPE-RAW TO WS-ORE-RAW-UC.
005720     INSPECT WS-ORE-RAW-UC CONVERTING WS-LOWER-ALPHA
005730                                    TO WS-UPPER-ALPHA.
005740     MOVE SPACES TO WS-TRIM-FIELD.
005750     MOVE WS-ORE-RAW-UC TO WS-TRIM-FIELD (1:20).
005760     PERFORM 350-LEFT-TRIM THRU 350-EXIT.
005770     MOVE WS-TRIM-FIELD (1:20) TO WS-ORE-RAW-UC.
005780     MOVE WS-ORE-RAW-UC TO WS-SRCH-TARGET.
005790     MOVE 'BAUXITE' TO WS-SRCH-PATTERN.
005800     PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT.
005810     IF SRCH-FOUND
005820         MOVE 'B' TO WS-ORE-CODE
005830     ELSE
005840         MOVE 'MANGANESE' TO WS-SRCH-PATTERN
005850         PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT
005860         IF SRCH-FOUND
005870             MOVE 'M' TO WS-ORE-CODE
005880         ELSE
005890             IF WS-ORE-RAW-UC = 'L' OR WS-ORE-RAW-UC = 'F'
005900                OR WS-ORE-RAW-UC = 'C'
005910                 MOVE WS-ORE-RAW-UC (1:1) TO WS-ORE-CODE
005920             ELSE
005930                 MOVE 'LUMP' TO WS-SRCH-PATTERN
005940                 PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT
005950                 IF SRCH-FOUND
005960                     MOVE 'L' TO WS-ORE-CODE
005970                 ELSE
005980                     MOVE 'FINE' TO WS-SRCH-PATTERN
005990                     PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT
006000                     IF SRCH-FOUND
006010                         MOVE 'F' TO WS-ORE-CODE
006020                     ELSE
006030                         MOVE 'CONC' TO WS-SRCH-PATTERN
006040                         PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT
006050                         IF SRCH-FOUND
006060                             MOVE 'C' TO WS-ORE-CODE
006070                         ELSE
006080                             MOVE SPACE TO WS-ORE-CODE
006090                         END-IF
006100                     END-IF
006110                 END-IF
006120             END-IF
006130         END-IF
006140     END-IF.
006150 300-EXIT.
006160     EXIT.
006170*================================================================
006180*  330-SEARCH-CONTAINS - GENERIC SUBSTRING TEST. CALLER LOADS
006190*  WS-SRCH-TARGET AND WS-SRCH-PATTERN; RETURNS SRCH-FOUND.
006200*  WRITTEN LONGHAND BECAUSE THIS SHOP'S COMPILER PREDATES
006210*  FUNCTION-LEVEL INTRINSICS.
006220*================================================================
006230 330-SEARCH-CONTAINS.
006240     MOVE 'N' TO WS-SRCH-RESULT.
006250     MOVE 0 TO WS-SRCH-TLEN WS-SRCH-PLEN.
006260     MOVE 30 TO WS-SRCH-POS.
006270     PERFORM 332-BACK-OVER-TARGET THRU 332-EXIT
006280             UNTIL WS-SRCH-POS < 1
006290             OR WS-SRCH-TARGET (WS-SRCH-POS:1) NOT = SPACE.
006300     MOVE WS-SRCH-POS TO WS-SRCH-TLEN.
006310     MOVE 15 TO WS-SRCH-POS.
006320     PERFORM 334-BACK-OVER-PATTERN THRU 334-EXIT
006330             UNTIL WS-SRCH-POS < 1
006340             OR WS-SRCH-PATTERN (WS-SRCH-POS:1) NOT = SPACE.
006350     MOVE WS-SRCH-POS TO WS-SRCH-PLEN.
006360     IF WS-SRCH-PLEN = 0 OR WS-SRCH-TLEN < WS-SRCH-PLEN
006370         GO TO 330-EXIT
006380     END-IF.
006390     MOVE 1 TO WS-SRCH-POS.
006400     PERFORM 336-COMPARE-AT-POS THRU 336-EXIT
006410             UNTIL WS-SRCH-POS > WS-SRCH-TLEN - WS-SRCH-PLEN + 1
006420             OR SRCH-FOUND.
006430 330-EXIT.
006440     EXIT.
006450*================================================================
006460*  332-BACK-OVER-TARGET / 334-BACK-OVER-PATTERN - STEP BACKWARDS
006470*  ONE POSITION, USED TO FIND THE LAST NON-SPACE CHARACTER OF
006480*  THE TARGET/PATTERN (THIS SHOP'S WAY OF FINDING A TRIMMED
006490*  LENGTH WITHOUT AN INTRINSIC FUNCTION).
006500*================================================================
006510 332-BACK-OVER-TARGET.
006520     SUBTRACT 1 FROM WS-SRCH-POS.
006530 332-EXIT.
006540     EXIT.
006550 334-BACK-OVER-PATTERN.
006560     SUBTRACT 1 FROM WS-SRCH-POS.
006570 334-EXIT.
006580     EXIT.
006590*================================================================
006600*  336-COMPARE-AT-POS - TESTS THE PATTERN AGAINST THE TARGET AT
006610*  THE CURRENT POSITION, ADVANCING ONE POSITION EACH CALL.
006620*================================================================
006630 336-COMPARE-AT-POS.
006640     IF WS-SRCH-TARGET (WS-SRCH-POS:WS-SRCH-PLEN) =
006650        WS-SRCH-PATTERN (1:WS-SRCH-PLEN)
006660         MOVE 'Y' TO WS-SRCH-RESULT
006670     END-IF.
006680     ADD 1 TO WS-SRCH-POS.
006690 336-EXIT.
006700     EXIT.
006710*================================================================
006720*  350-LEFT-TRIM - GENERIC LEFT-TRIM SUBROUTINE. CALLER LOADS
006730*  WS-TRIM-FIELD AND PERFORMS THIS PARAGRAPH; THE FIELD COMES
006740*  BACK LEFT-JUSTIFIED WITH TRAILING SPACES.
006750*================================================================
006760 350-LEFT-TRIM.
006770     MOVE 1 TO WS-TRIM-POS.
006780     PERFORM 352-STEP-OVER-LEADING-SP THRU 352-EXIT
006790             UNTIL WS-TRIM-POS > 30
006800             OR WS-TRIM-FIELD (WS-TRIM-POS:1) NOT = SPACE.
006810     IF WS-TRIM-POS > 1 AND WS-TRIM-POS < 31
006820         MOVE WS-TRIM-FIELD (WS-TRIM-POS:31 - WS-TRIM-POS)
006830              TO WS-SRCH-TARGET (1:31 - WS-TRIM-POS)
006840         MOVE SPACES TO WS-TRIM-FIELD
006850         MOVE WS-SRCH-TARGET (1:31 - WS-TRIM-POS) TO WS-TRIM-FIELD
006860     END-IF.
006870 350-EXIT.
006880     EXIT.
006890*================================================================
006900*  352-STEP-OVER-LEADING-SP - ADVANCES ONE POSITION, USED BY
006910*  350-LEFT-TRIM TO FIND THE FIRST NON-SPACE CHARACTER.
006920*================================================================
006930 352-STEP-OVER-LEADING-SP.
006940     ADD 1 TO WS-TRIM-POS.
006950 352-EXIT.
006960     EXIT.
006970*================================================================
006980*  400-DERIVE-GRADE-CODE - STANDARDISES THE FREE-TEXT Fe-GRADE
006990*  DESCRIPTION TO A SINGLE GRADE CODE.
007000*================================================================
007010 400-DERIVE-GRADE-CODE.
007020     MOVE SPACE TO WS-GRADE-CODE.
007030     MOVE GRADE-RAW TO WS-GRADE-RAW-UC.
007040     INSPECT WS-GRADE-RAW-UC CONVERTING WS-LOWER-ALPHA
007050                                      TO WS-UPPER-ALPHA.
007060     MOVE SPACES TO WS-TRIM-FIELD.
007070     MOVE WS-GRADE-RAW-UC TO WS-TRIM-FIELD (1:20).
007080     PERFORM 350-LEFT-TRIM THRU 350-EXIT.
007090     MOVE WS-TRIM-FIELD (1:20) TO WS-GRADE-RAW-UC.
007100     IF WS-GRADE-RAW-UC = SPACES
007110         GO TO 400-EXIT
007120     END-IF.
007130     IF WS-GRADE-RAW-UC = 'A' OR WS-GRADE-RAW-UC = 'B'
007140        OR WS-GRADE-RAW-UC = 'C' OR WS-GRADE-RAW-UC = 'D'
007150        OR WS-GRADE-RAW-UC = 'E' OR WS-GRADE-RAW-UC = 'F'
007160         MOVE WS-GRADE-RAW-UC (1:1) TO WS-GRADE-CODE
007170         GO TO 400-EXIT
007180     END-IF.
007190     MOVE WS-GRADE-RAW-UC TO WS-SRCH-TARGET.
007200     MOVE 'BELOW' TO WS-SRCH-PATTERN.
007210     PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT.
007220     IF SRCH-FOUND
007230         MOVE WS-GRADE-RAW-UC TO WS-SRCH-TARGET
007240         MOVE '55' TO WS-SRCH-PATTERN
007250         PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT
007260         IF SRCH-FOUND
007270             MOVE 'A' TO WS-GRADE-CODE
007280             GO TO 400-EXIT
007290         END-IF
007300     END-IF.
007310     MOVE WS-GRADE-RAW-UC TO WS-SRCH-TARGET.
007320     MOVE '65' TO WS-SRCH-PATTERN.
007330     PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT.
007340     IF SRCH-FOUND
007350         MOVE WS-GRADE-RAW-UC TO WS-SRCH-TARGET
007360         MOVE 'ABOVE' TO WS-SRCH-PATTERN
007370         PERFORM 330-SEARCH-CONTAINS THRU 330-EXIT
007380         IF SRCH-FOUND
007390             MOVE 'F' TO WS-GRADE-CODE
007400             GO TO 400-EXIT
007410         END-IF
007420     END-IF.
007430     PERFORM 420-SCAN-FIRST-DIGITS THRU 420-EXIT.
007440     IF NOT DIGIT-FOUND
007450         MOVE SPACE TO WS-GRADE-CODE
007460         GO TO 400-EXIT
007470     END-IF.
007480     PERFORM 430-GRADE-VALUE-TO-CODE THRU 430-EXIT.
007490 400-EXIT.
007500     EXIT.
007510*================================================================
007520*  420-SCAN-FIRST-DIGITS - FINDS THE FIRST RUN OF CONSECUTIVE
007530*  DIGITS IN WS-GRADE-RAW-UC AND LEAVES ITS VALUE IN
007540*  WS-GRADE-VALUE. SETS DIGIT-FOUND WHEN AT LEAST ONE DIGIT WAS
007550*  SEEN.
007560*================================================================
007570 420-SCAN-FIRST-DIGITS.
007580     MOVE 'N' TO WS-DIGIT-SW.
007590     MOVE 0 TO WS-GRADE-VALUE.
007600     MOVE 1 TO WS-GRADE-IDX.
007610*    FIND START OF FIRST DIGIT RUN
007620     PERFORM 422-TEST-FOR-DIGIT THRU 422-EXIT
007630             UNTIL WS-GRADE-IDX > 20
007640             OR DIGIT-FOUND.
007650     IF NOT DIGIT-FOUND
007660         GO TO 420-EXIT
007670     END-IF.
007680     SUBTRACT 1 FROM WS-GRADE-IDX.
007690*    ACCUMULATE THE RUN OF DIGITS STARTING HERE
007700     PERFORM 424-ACCUMULATE-DIGIT THRU 424-EXIT
007710             UNTIL WS-GRADE-IDX > 20
007720             OR WS-GRADE-RAW-UC (WS-GRADE-IDX:1) IS NOT NUMERIC.
007730 420-EXIT.
007740     EXIT.
007750*================================================================
007760*  422-TEST-FOR-DIGIT - ADVANCES THE SCAN ONE POSITION, SETTING
007770*  DIGIT-FOUND WHEN THE CURRENT CHARACTER IS '0' THRU '9'.
007780*================================================================
007790 422-TEST-FOR-DIGIT.
007800     IF WS-GRADE-RAW-UC (WS-GRADE-IDX:1) IS NUMERIC
007810         SET DIGIT-FOUND TO TRUE
007820     ELSE
007830         ADD 1 TO WS-GRADE-IDX
007840     END-IF.
007850 422-EXIT.
007860     EXIT.
007870*================================================================
007880*  424-ACCUMULATE-DIGIT - FOLDS ONE MORE DIGIT OF THE RUN INTO
007890*  WS-GRADE-VALUE. WS-GRADE-DIGIT IS A PIC 9 VIEW OF THE SINGLE
007900*  CHARACTER SO THE COMPUTE BELOW SEES A NUMERIC OPERAND - THIS
007910*  SHOP'S WAY OF CONVERTING A DIGIT WITHOUT AN INTRINSIC
007920*  FUNCTION.
007930*================================================================
007940 424-ACCUMULATE-DIGIT.
007950     MOVE WS-GRADE-RAW-UC (WS-GRADE-IDX:1) TO WS-GRADE-DIGIT.
007960     COMPUTE WS-GRADE-VALUE = WS-GRADE-VALUE * 10 + WS-GRADE-DIGIT.
007970     ADD 1 TO WS-GRADE-IDX.
007980 424-EXIT.
007990     EXIT.
008000*================================================================
008010*  430-GRADE-VALUE-TO-CODE - MAPS THE SCANNED NUMBER IN
008020*  WS-GRADE-VALUE TO A GRADE CODE PER THE GAZETTE RANGES.
008030*================================================================
008040 430-GRADE-VALUE-TO-CODE.
008050     EVALUATE TRUE
008060         WHEN WS-GRADE-VALUE < 55
008070             MOVE 'A' TO WS-GRADE-CODE
008080         WHEN WS-GRADE-VALUE < 58
008090             MOVE 'B' TO WS-GRADE-CODE
008100         WHEN WS-GRADE-VALUE < 60
008110             MOVE 'C' TO WS-GRADE-CODE
008120         WHEN WS-GRADE-VALUE < 62
008130             MOVE 'D' TO WS-GRADE-CODE
008140         WHEN WS-GRADE-VALUE < 65
008150             MOVE 'E' TO WS-GRADE-CODE
008160         WHEN OTHER
008170             MOVE 'F' TO WS-GRADE-CODE
008180     END-EVALUATE.
008190 430-EXIT.
008200     EXIT.
008210*================================================================
008220*  500-LOOKUP-RATE - RATE LOOKUP AND STATUS RULE, EVALUATED IN
008230*  THE ORDER THE GAZETTE PEOPLE SPECIFIED: BAD ORE, THEN BAD
008240*  GRADE, THEN SLOT PRESENT, THEN SLOT ABSENT.
008250*================================================================
008260 500-LOOKUP-RATE.
008270     MOVE ZERO TO WS-IBM-RATE.
008280     EVALUATE TRUE
008290         WHEN NOT ORE-CODE-VALID
008300             MOVE 'ERROR: INVALID ORE TYPE' TO AO-CALC-STATUS
008310             ADD 1 TO WS-RECS-ERROR
008320         WHEN WS-GRADE-CODE = SPACE
008330             MOVE 'ERROR: INVALID GRADE' TO AO-CALC-STATUS
008340             ADD 1 TO WS-RECS-ERROR
008350         WHEN OTHER
008360             PERFORM 030-ORE-CODE-TO-INDEX THRU 030-EXIT
008370             PERFORM 040-GRADE-CODE-TO-INDEX THRU 040-EXIT
008380             IF WS-ORE-IDX > 0 AND WS-GRADE-IDX > 0
008390                AND SLOT-PRESENT (WS-ORE-IDX WS-GRADE-IDX)
008400                 MOVE WS-SLOT-RATE (WS-ORE-IDX WS-GRADE-IDX)
008410                      TO WS-IBM-RATE
008420                 MOVE 'SUCCESS' TO AO-CALC-STATUS
008430                 ADD 1 TO WS-RECS-SUCCESS
008440             ELSE
008450                 MOVE 'RATE NOT FOUND (NA IN GAZETTE)'
008460                      TO AO-CALC-STATUS
008470                 ADD 1 TO WS-RECS-ERROR
008480             END-IF
008490     END-EVALUATE.
008500 500-EXIT.
008510     EXIT.
008520*================================================================
008530*  600-COMPUTE-AMOUNTS - ALWAYS COMPUTED, EVEN ON ERROR STATUS
008540*  (RATE IS ZERO SO THE AMOUNTS COME OUT ZERO). DMF IS TAKEN
008550*  FROM THE ROUNDED ROYALTY, NOT FROM THE BASE VALUE.
008560*================================================================
008570 600-COMPUTE-AMOUNTS.
008580     COMPUTE WS-BASE-VALUE ROUNDED =
008590             WS-QUANTITY-CLEAN * WS-IBM-RATE.
008600     COMPUTE WS-ROYALTY ROUNDED = WS-BASE-VALUE * 0.15.
008610     COMPUTE WS-DMF ROUNDED = WS-ROYALTY * 0.30.
008620     ADD WS-QUANTITY-CLEAN TO WS-TOT-QUANTITY.
008630     ADD WS-BASE-VALUE     TO WS-TOT-BASE-VALUE.
008640     ADD WS-ROYALTY        TO WS-TOT-ROYALTY.
008650     ADD WS-DMF            TO WS-TOT-DMF.
008660 600-EXIT.
008670     EXIT.
008680*================================================================
008690*  700-WRITE-ASSESSMENT - BUILDS AND WRITES ONE ASSESSMENT
008700*  RECORD AND ITS MATCHING REPORT DETAIL LINE. EVERY DISPATCH
008710*  RECORD PRODUCES EXACTLY ONE ASSESSMENT RECORD.
008720*================================================================
008730 700-WRITE-ASSESSMENT.
008740     MOVE DISPATCH-ID     TO AO-DISPATCH-ID.
008750     MOVE PARTY-NAME       TO AO-PARTY-NAME.
008760     PERFORM 720-ORE-CODE-TO-DESC THRU 720-EXIT.
008770     PERFORM 730-GRADE-CODE-TO-DESC THRU 730-EXIT.
008780     MOVE WS-QUANTITY-CLEAN TO AO-QUANTITY.
008790     MOVE WS-IBM-RATE       TO AO-IBM-RATE.
008800     MOVE WS-BASE-VALUE     TO AO-BASE-VALUE.
008810     MOVE WS-ROYALTY        TO AO-ROYALTY.
008820     MOVE WS-DMF            TO AO-DMF.
008830     WRITE ASSESSMENT-RECORD-WS.
008840     IF WS-NUM-LINES > 58
008850         PERFORM 710-WRITE-TITLES THRU 710-EXIT
008860     END-IF.
008870     MOVE AO-DISPATCH-ID TO DISPATCH-ID-O.
008880     MOVE AO-PARTY-NAME  TO PARTY-O.
008890     MOVE AO-ORE-DESC    TO ORE-O.
008900     MOVE AO-GRADE-DESC  TO GRADE-O.
008910     MOVE AO-QUANTITY    TO QUANTITY-O.
008920     MOVE AO-IBM-RATE    TO RATE-O.
008930     MOVE AO-BASE-VALUE  TO BASE-O.
008940     MOVE AO-ROYALTY     TO ROYALTY-O.
008950     MOVE AO-DMF         TO DMF-O.
008960     MOVE AO-CALC-STATUS TO STATUS-O.
008970     WRITE RPT-REC FROM DETAIL-RECORD.
008980     ADD 1 TO WS-NUM-LINES.
008990 700-EXIT.
009000     EXIT.
009010*================================================================
009020*  710-WRITE-TITLES - PAGE-BREAK HEADING WRITER FOR THE ROYALTY
009030*  ASSESSMENT REPORT.
009040*================================================================
009050 710-WRITE-TITLES.
009060     ADD 1 TO WS-PAGE-NO.
009070     MOVE WS-PAGE-NO TO PAGE-NO-OUT.
009080     WRITE RPT-REC FROM HEADER-01
009090         AFTER ADVANCING PAGE.
009100     WRITE RPT-REC FROM HEADER-02.
009110     WRITE RPT-REC FROM HEADER-03.
009120     WRITE RPT-REC FROM HEADER-04.
009130     MOVE 4 TO WS-NUM-LINES.
009140 710-EXIT.
009150     EXIT.
009160*================================================================
009170*  720-ORE-CODE-TO-DESC - ore description RULE.
009180*================================================================
009190 720-ORE-CODE-TO-DESC.
009200     EVALUATE WS-ORE-CODE
009210         WHEN 'L'
009220             MOVE 'IRON ORE (LUMPS)' TO AO-ORE-DESC
009230         WHEN 'F'
009240             MOVE 'IRON ORE (FINES)' TO AO-ORE-DESC
009250         WHEN 'C'
009260             MOVE 'CONCENTRATES' TO AO-ORE-DESC
009270         WHEN 'M'
009280             MOVE 'MANGANESE' TO AO-ORE-DESC
009290         WHEN 'B'
009300             MOVE 'BAUXITE' TO AO-ORE-DESC
009310         WHEN OTHER
009320             MOVE 'INVALID ORE TYPE' TO AO-ORE-DESC
009330     END-EVALUATE.
009340 720-EXIT.
009350     EXIT.
009360*================================================================
009370*  730-GRADE-CODE-TO-DESC - grade description RULE.
009380*================================================================
009390 730-GRADE-CODE-TO-DESC.
009400     EVALUATE WS-GRADE-CODE
009410         WHEN 'A'
009420             MOVE 'BELOW 55% FE' TO AO-GRADE-DESC
009430         WHEN 'B'
009440             MOVE '55% TO BELOW 58% FE' TO AO-GRADE-DESC
009450         WHEN 'C'
009460             MOVE '58% TO BELOW 60% FE' TO AO-GRADE-DESC
009470         WHEN 'D'
009480             MOVE '60% TO BELOW 62% FE' TO AO-GRADE-DESC
009490         WHEN 'E'
009500             MOVE '62% TO BELOW 65% FE' TO AO-GRADE-DESC
009510         WHEN 'F'
009520             MOVE '65% FE AND ABOVE' TO AO-GRADE-DESC
009530         WHEN OTHER
009540             MOVE 'INVALID GRADE' TO AO-GRADE-DESC
009550     END-EVALUATE.
009560 730-EXIT.
009570     EXIT.
009580*================================================================
009590*  900-CLEANUP - WRITES THE TRAILER LINES AND CLOSES THE FILES.
009600*  GRAND TOTALS ADDED 14/03/2001 PER AUDIT REQUEST, SEE CHANGE
009610*  LOG.
009620*================================================================
009630 900-CLEANUP.
009640     MOVE WS-RECS-READ    TO READ-OUT.
009650     MOVE WS-RECS-SUCCESS TO SUCCESS-OUT.
009660     MOVE WS-RECS-ERROR   TO ERROR-OUT.
009670     WRITE RPT-REC FROM TRAILER-RECORD.
009680     MOVE WS-TOT-QUANTITY  TO TOT-QUANTITY-OUT.
009690     MOVE WS-TOT-BASE-VALUE TO TOT-BASE-OUT.
009700     MOVE WS-TOT-ROYALTY   TO TOT-ROYALTY-OUT.
009710     MOVE WS-TOT-DMF       TO TOT-DMF-OUT.
009720     WRITE RPT-REC FROM TRAILER-02.
009730     DISPLAY '----------------'.
009740     DISPLAY 'CONTROL COUNTERS'.
009750     DISPLAY '----------------'.
009760     MOVE WS-RECS-READ TO REC-KTR-OUT.
009770     DISPLAY 'RECORDS READ       ' REC-KTR-OUT.
009780     MOVE WS-RECS-SUCCESS TO REC-KTR-OUT.
009790     DISPLAY 'RECORDS SUCCESSFUL ' REC-KTR-OUT.
009800     MOVE WS-RECS-ERROR TO REC-KTR-OUT.
009810     DISPLAY 'RECORDS ERRORED    ' REC-KTR-OUT.
009820     CLOSE DISPATCH-FILE, PRICE-FILE, ASSESSMENT-FILE, REPORT-FILE.
009830     DISPLAY 'NORMAL END OF PROGR DMFASSESS'.
009840 900-EXIT.
009850     EXIT.
009860*================================================================
009870*  950-FATAL-ERROR - A GAZETTE FILE WOULD NOT OPEN.  NO RECORDS
009880*  HAVE BEEN PROCESSED YET SO THERE IS NOTHING TO CLOSE THAT
009890*  OPENED SUCCESSFULLY IS LEFT UNCLOSED ON PURPOSE - OPERATOR
009900*  MUST CHECK THE JCL AND RESUBMIT.
009910*================================================================
009920 950-FATAL-ERROR.
009930     DISPLAY 'DMFASSESS ABENDING - SEE FILE STATUS ABOVE'.
009940     GOBACK.
