000010************************** Top of Data *******************************
000020*================================================================*
000030*        RECORD OF DISPATCH FILE                                  *
000040*================================================================*
000050*  Directorate of Mines & Geology - Goa                           *
000060*  DMF assessment batch - copybook DMFREC                        *
000070*  one 01-level per mineral dispatch entry reported by a lessee   *
000080*================================================================*
000090*  CHANGE LOG                                                     *
000100*  14/03/87    RCH  INITIAL COPY - LIFTED FROM CLAIM RECORD LAYOUT *
000110*  02/11/98    RCH  Y2K - DROPPED 2-DIGIT DATE FIELDS, NONE USED   *
000120*  14/03/2006  PJ   ADDED DISPATCH-ID PREFIX/SERIAL REDEFINES      *
000130*  19/07/2012  SK   ADDED QUANTITY NUMERIC-VIEW REDEFINES          *
000140*================================================================*
000150 01  DISPATCH-RECORD-WS.
000160     05  DISPATCH-IDENTITY.
000170*
000180*  UNIQUE REFERENCE OF THE DISPATCH ENTRY, AS RAISED BY THE LESSEE *
000190         10  DISPATCH-ID                    PIC X(10).
000200         10  DISPATCH-ID-PARTS REDEFINES
000210             DISPATCH-ID.
000220             15  DISPATCH-ID-PREFIX         PIC X(04).
000230             15  DISPATCH-ID-SERIAL         PIC X(06).
000240*
000250         10  PARTY-NAME                     PIC X(30).
000260*
000270     05  DISPATCH-ORE-DETAILS.
000280*
000290*  FREE-TEXT ORE DESCRIPTION AS RAISED ON THE TRANSIT PASS         *
000300         10 ORE-TYPE-RAW                    PIC X(20).
000310*
000320*  FREE-TEXT Fe-GRADE DESCRIPTION, NOT YET STANDARDISED            *
000330         10 GRADE-RAW                        PIC X(20).
000340*
000350     05  DISPATCH-QUANTITY-DETAILS.
000360*
000370*  QUANTITY DISPATCHED IN TONNES, AS KEYED ON THE TRANSIT PASS.    *
000380*  MAY ARRIVE BLANK OR "NA"/"NIL"/"NAN" MEANING ZERO, OR WITH      *
000390*  COMMAS/SPACES THAT MUST BE STRIPPED BEFORE IT IS NUMERIC.       *
000400         10 QUANTITY-RAW-X                  PIC X(09).
000410         10 QUANTITY-RAW-N REDEFINES
000420            QUANTITY-RAW-X                  PIC 9(07)V99.
000430*
000440*  NOTE: THIS RECORD IS HELD TO THE GAZETTE-SPECIFIED 89-BYTE   *
000450*  TRANSIT PASS LAYOUT EXACTLY - NO SLACK BYTES RESERVED HERE,  *
000460*  UNLIKE THE OUTPUT ASSESSMENT RECORD BELOW IN DMFASSESS.      *
000470************************* Bottom of Data ******************************
